000100*****************************************************************
000110*                                                               *
000120*   PPRPTLN.CPY                                                 *
000130*                                                               *
000140*   PRINT-LINE LAYOUTS FOR THE PPT001A TOURNAMENT REPORT.        *
000150*   THE REPORT FILE IS AN 80-COLUMN LINE SEQUENTIAL PRINT       *
000160*   FILE.  ONE PHYSICAL 80-BYTE AREA IS SHARED BY EVERY LINE    *
000170*   FORMAT BELOW (GROUP ROSTER, GROUP RESULT, STANDINGS,        *
000180*   ADVANCING LIST, KNOCKOUT ROUND, CHAMPION) -- MOVE INTO THE  *
000190*   FORMAT NEEDED, THEN WRITE PPR-PRINT-LINE.                   *
000200*                                                               *
000210*   R.N. 90-114   04/02/91   T.H.    ORIGINAL LAYOUT, GROUP     *
000220*                            ROSTER AND STANDINGS LINES ONLY.   *
000230*   R.N. 90-161   06/19/91   T.H.    ADDED ADVANCING LIST AND   *
000240*                            KNOCKOUT ROUND LINE FORMATS.       *
000250*   R.N. 92-030   11/03/92   T.H.    ADDED CHAMPION LINE.       *
000260*                                                               *
000270*****************************************************************
000280*
000290*    BASE 80-BYTE PRINT AREA.
000300*
000310 01  PPR-PRINT-LINE                   PIC X(80).
000320*
000330*    GROUP-ROSTER HEADER -- "GROUP Gk".
000340*
000350 01  PPR-GROUP-HEADER-LINE REDEFINES PPR-PRINT-LINE.
000360     05  PPR-GHL-LITERAL              PIC X(06) VALUE "GROUP ".
000370     05  PPR-GHL-GROUP-NAME           PIC X(02).
000380     05  FILLER                       PIC X(72).
000390*
000400*    GROUP-ROSTER DETAIL -- SEED AND PLAYER NAME.
000410*
000420 01  PPR-ROSTER-LINE REDEFINES PPR-PRINT-LINE.
000430     05  PPR-ROS-SEED                 PIC 9(03).
000440     05  FILLER                       PIC X(02)  VALUE SPACES.
000450     05  PPR-ROS-NAME                 PIC X(20).
000460     05  FILLER                       PIC X(55)  VALUE SPACES.
000470*
000480*    GROUP-STAGE MATCH RESULT -- "A VS B  WINNER: W".
000490*
000500 01  PPR-MATCH-RESULT-LINE REDEFINES PPR-PRINT-LINE.
000510     05  PPR-MRL-PLAYER-1              PIC X(20).
000520     05  FILLER                        PIC X(01)  VALUE SPACES.
000530     05  PPR-MRL-VS-LITERAL            PIC X(03)  VALUE "VS ".
000540     05  PPR-MRL-PLAYER-2              PIC X(20).
000550     05  FILLER                        PIC X(02)  VALUE SPACES.
000560     05  PPR-MRL-WINNER-LITERAL        PIC X(08)  VALUE "WINNER: ".
000570     05  PPR-MRL-WINNER-NAME           PIC X(20).
000580     05  FILLER                        PIC X(06)  VALUE SPACES.
000590*
000600*    STANDINGS HEADER -- "STANDINGS".
000610*
000620 01  PPR-STANDING-HEADER-LINE REDEFINES PPR-PRINT-LINE.
000630     05  PPR-SHL-LITERAL               PIC X(09)  VALUE
000640                                            "STANDINGS".
000650     05  FILLER                        PIC X(71)  VALUE SPACES.
000660*
000670*    STANDINGS DETAIL -- POSITION, NAME, POINTS.
000680*    FORMAT IS " 1. PLAYERNAME            5 PTS".
000690*
000700 01  PPR-STANDING-DETAIL-LINE REDEFINES PPR-PRINT-LINE.
000710     05  PPR-SDL-POSITION              PIC Z9.
000720     05  PPR-SDL-DOT                   PIC X(01)  VALUE ".".
000730     05  FILLER                        PIC X(01)  VALUE SPACES.
000740     05  PPR-SDL-NAME                  PIC X(20).
000750     05  PPR-SDL-POINTS                PIC ZZ9.
000760     05  FILLER                        PIC X(01)  VALUE SPACES.
000770     05  PPR-SDL-PTS-LITERAL           PIC X(03)  VALUE "PTS".
000780     05  FILLER                        PIC X(49)  VALUE SPACES.
000790*
000800*    ADVANCING-TO-KNOCKOUT HEADER.
000810*
000820 01  PPR-ADVANCING-HEADER-LINE REDEFINES PPR-PRINT-LINE.
000830     05  PPR-AHL-LITERAL               PIC X(21)  VALUE
000840                                            "ADVANCING TO KNOCKOUT".
000850     05  FILLER                        PIC X(59)  VALUE SPACES.
000860*
000870*    ADVANCING-TO-KNOCKOUT DETAIL -- ONE QUALIFIER PER LINE.
000880*
000890 01  PPR-ADVANCING-NAME-LINE REDEFINES PPR-PRINT-LINE.
000900     05  PPR-ANL-NAME                  PIC X(20).
000910     05  FILLER                        PIC X(60)  VALUE SPACES.
000920*
000930*    KNOCKOUT ROUND HEADER -- "ROUND OF n".
000940*
000950 01  PPR-ROUND-HEADER-LINE REDEFINES PPR-PRINT-LINE.
000960     05  PPR-RHL-LITERAL                PIC X(10)  VALUE
000970                                            "ROUND OF ".
000980     05  PPR-RHL-BRACKET-SIZE            PIC ZZ9.
000990     05  FILLER                          PIC X(67)  VALUE SPACES.
001000*
001010*    KNOCKOUT BYE LINE -- "X RECEIVES A BYE".
001020*
001030 01  PPR-BYE-LINE REDEFINES PPR-PRINT-LINE.
001040     05  PPR-BYL-NAME                   PIC X(20).
001050     05  FILLER                         PIC X(01)  VALUE SPACES.
001060     05  PPR-BYL-LITERAL                PIC X(17)  VALUE
001070                                            "RECEIVES A BYE".
001080     05  FILLER                         PIC X(42)  VALUE SPACES.
001090*
001100*    CHAMPION LINE -- "CHAMPION: <NAME>".
001110*
001120 01  PPR-CHAMPION-LINE REDEFINES PPR-PRINT-LINE.
001130     05  PPR-CHL-LITERAL                PIC X(10)  VALUE
001140                                            "CHAMPION: ".
001150     05  PPR-CHL-NAME                   PIC X(20).
001160     05  FILLER                         PIC X(50)  VALUE SPACES.
