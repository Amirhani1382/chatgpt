000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID. PPT001A.
000130*
000140 AUTHOR. T. HALVORSEN.
000150*
000160 INSTALLATION. MIDSTATE AMATEUR ATHLETIC LEAGUE - DATA PROC.
000170*
000180 DATE-WRITTEN. 04/02/91.
000190*
000200 DATE-COMPILED. 04/02/91.
000210*
000220 SECURITY. NONE.
000230*
000240*****************************************************************
000250*                                                               *
000260*   PPT001A  --  TABLE TENNIS TOURNAMENT DESK, BATCH RUN.       *
000270*                                                               *
000280*   READS THE PLAYER ROSTER (PLAYERS-FILE) AND THE RUN          *
000290*   PARAMETERS (CONTROL-FILE), SNAKE-SEEDS THE FIELD INTO       *
000300*   GROUPS, SCHEDULES A ROUND ROBIN WITHIN EACH GROUP, APPLIES  *
000310*   ENTERED MATCH RESULTS (RESULTS-FILE) TO COMPUTE GROUP       *
000320*   STANDINGS, QUALIFIES THE TOP FINISHERS OF EACH GROUP INTO   *
000330*   A SINGLE-ELIMINATION KNOCKOUT BRACKET (PADDED WITH BYES TO  *
000340*   A POWER OF TWO), PLAYS THE BRACKET ROUND BY ROUND, AND      *
000350*   PRINTS GROUP ROSTERS, STANDINGS, THE ADVANCING LIST, THE    *
000360*   BRACKET PROGRESSION AND THE CHAMPION TO REPORT-FILE.        *
000370*                                                               *
000380*   THIS RUN REPLACES THE OLD MANUAL BRACKET BOARD KEPT IN THE  *
000390*   REC ROOM -- SEE R.N. 90-114 FOR THE ORIGINAL REQUEST.       *
000400*                                                               *
000410*****************************************************************
000420*
000430*   C H A N G E   L O G
000440*
000450*   DATE      BY    R.N.      DESCRIPTION
000460*   --------  ----  --------  ------------------------------
000470*   04/02/91  T.H.  90-114    ORIGINAL PROGRAM.  ROSTER, SNAKE
000480*                             SEED, ROUND ROBIN, STANDINGS.
000490*   05/14/91  T.H.  90-139    ADDED KNOCKOUT BRACKET, BYE
000500*                             PADDING AND WINNER PROPAGATION.
000510*   06/19/91  T.H.  90-161    ADDED ADVANCING-LIST AND ROUND
000520*                             HEADER LINES TO THE REPORT.
000530*   11/03/92  T.H.  92-030    ADDED CHAMPION LINE AND WALKOVER
000540*                             HANDLING ON A ONE-SIDED FINAL.
000550*   02/08/93  R.M.  93-005    FIXED SNAKE DIRECTION REVERSAL AT
000560*                             GROUP 1 -- WAS TURNING ONE GROUP
000570*                             EARLY ON AN EVEN GROUP COUNT.
000580*   09/22/93  R.M.  93-061    GROUP-COUNT AND ADVANCE-PER-GROUP
000590*                             NOW READ FROM CONTROL-FILE IN
000600*                             PLACE OF HARD-CODED VALUES.
000610*   02/17/94  C.D.  94-008   Y2K REVIEW.  NO DATE-BEARING DATA
000620*                             FIELDS IN THIS PROGRAM OTHER THAN
000630*                             THE RUN-DATE REPORT HEADING --
000640*                             W015-TODAY-YY EXPANDED TO CENTURY.
000650*   06/30/95  C.D.  95-044    EMPTY-ROSTER CONDITION NOW STOPS
000660*                             THE RUN WITH A MESSAGE RATHER
000670*                             THAN ABENDING ON THE FIRST GROUP
000680*                             BUILD.
000690*   03/11/96  C.D.  96-017    MATCH-RESULT DETAIL LINE ADDED TO
000700*                             THE GROUP-STAGE REPORT SECTION.
000710*   08/05/97  C.D.  97-052    RAISED MAX-PLAYERS FROM 32 TO 64
000720*                             PER LEAGUE REQUEST -- SEE
000730*                             W020-PLAYER-TABLE.
000740*   01/06/98  C.D.  98-003    MISSING RESULT RECORD NOW REPORTED
000750*                             BY SCHEDULE POSITION INSTEAD OF
000760*                             JUST ABENDING WITH A FILE STATUS.
000770*   10/19/98  R.M.  98-071    KNOCKOUT BYE LINE WORDING CHANGED
000780*                             TO MATCH THE STANDINGS REPORT --
000790*                             "RECEIVES A BYE".
000800*   03/02/99  R.M.  99-012    ADDED DUPLICATE-SEED WARNING CHECK  99012
000810*                             AGAINST THE ROSTER -- LEAGUE OFFICE 99012
000820*                             REPORTED TWO ENTRIES TIED ON SEED   99012
000830*                             003 AT THE SPRING OPEN.  WARNING    99012
000840*                             ONLY, DOES NOT STOP THE RUN.        99012
000850*   11/15/99  C.D.  99-030    KO-MATCH-COUNT WAS ONLY BEING SET   99030
000860*                             FOR ROUND 1 -- SEMIFINAL AND FINAL  99030
000870*                             MATCHES WERE NEVER PLAYED ON ANY    99030
000880*                             BRACKET WITH MORE THAN 4 QUALIFIERS.99030
000890*                             NOW RECOMPUTED EVERY ROUND IN       99030
000900*                             C202-PLAY-ONE-ROUND.                99030
000910*   12/20/99  R.M.  99-044    GROUPS OF 0 OR 1 (SMALL TEST        99044
000920*                             ROSTERS) NEVER GOT A STANDINGS      99044
000930*                             BLOCK -- THE TRIGGER LIVED INSIDE   99044
000940*                             THE SCHEDULE LOOP, WHICH SUCH A     99044
000950*                             GROUP NEVER ENTERS.  STANDINGS      99044
000960*                             NOW PRINTED PER GROUP AFTER THE     99044
000970*                             WHOLE STAGE IS PLAYED (C106).       99044
000980*                             ALSO GUARDED C142 SO A SHORT GROUP  99044
000990*                             DOES NOT QUALIFY A PHANTOM PLAYER.  99044
001000*   02/14/00  R.M.  00-006    GROUP-STAGE AND KNOCKOUT LOGIC      00006
001010*                             CONFIRMED AGAINST THE 2000 SPRING   00006
001020*                             OPEN RESULTS -- CENTURY WINDOWING   00006
001030*                             FROM R.N. 94-008 HOLDS, NO CODE     00006
001040*                             CHANGE REQUIRED.                   00006
001050*   05/09/00  R.M.  00-019    DROPPED THE "TOURNAMENT DESK RUN"   00019
001060*                             DATE HEADING (C016, R.N. 94-008) --  00019
001070*                             LEAGUE OFFICE NEVER ASKED FOR IT ON  00019
001080*                             THE PRINTED REPORT AND THE EDITED    00019
001090*                             FIELD WAS MIS-DOCUMENTED AS MM/DD    00019
001100*                             ORDER WHEN IT WAS ACTUALLY CCYY/MM/  00019
001110*                             DD.  REPORT NOW OPENS DIRECTLY WITH  00019
001120*                             THE GROUP ROSTERS.                  00019
001130*   08/22/00  C.D.  00-031    CHAMPION LINE WAS INDEXING THE       00031
001140*                             KNOCKOUT TABLE AT ROUND ZERO ON A    00031
001150*                             ONE-QUALIFIER FIELD (GROUP-COUNT =   00031
001160*                             ADVANCE-PER-GROUP = 1) -- NO ROUND    00031
001170*                             IS EVER BUILT FOR A BRACKET OF SIZE   00031
001180*                             1.  C220 NOW PRINTS THE SOLE          00031
001190*                             QUALIFIER DIRECTLY IN THAT CASE.      00031
001200*
001210*****************************************************************
001220*
001230 ENVIRONMENT DIVISION.
001240*
001250 CONFIGURATION SECTION.
001260*
001270 SPECIAL-NAMES.
001280     C01 IS TOP-OF-FORM.
001290*
001300 INPUT-OUTPUT SECTION.
001310*
001320 FILE-CONTROL.
001330*
001340     SELECT OPTIONAL CONTROL-FILE ASSIGN TO DISK
001350            ORGANIZATION IS LINE SEQUENTIAL
001360            FILE STATUS IS W005-CONTROL-STATUS.
001370*
001380     SELECT PLAYERS-FILE ASSIGN TO DISK
001390            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS IS W005-PLAYERS-STATUS.
001410*
001420     SELECT RESULTS-FILE ASSIGN TO DISK
001430            ORGANIZATION IS LINE SEQUENTIAL
001440            FILE STATUS IS W005-RESULTS-STATUS.
001450*
001460     SELECT REPORT-FILE ASSIGN TO PRINTER
001470            ORGANIZATION IS LINE SEQUENTIAL.
001480*
001490 DATA DIVISION.
001500*
001510 FILE SECTION.
001520*
001530 FD  CONTROL-FILE
001540     LABEL RECORDS STANDARD
001550     VALUE OF FILE-ID "CONTROL.DAT".
001560 01  CONTROL-RECORD.
001570     05  CTL-GROUP-COUNT               PIC 9(02).
001580     05  CTL-ADVANCE-PER-GROUP         PIC 9(02).
001590     05  FILLER                        PIC X(16).
001600*
001610 FD  PLAYERS-FILE
001620     LABEL RECORDS STANDARD
001630     VALUE OF FILE-ID "PLAYERS.DAT".
001640     COPY PPPLAYR.
001650*
001660 FD  RESULTS-FILE
001670     LABEL RECORDS STANDARD
001680     VALUE OF FILE-ID "RESULTS.DAT".
001690     COPY PPRESLT.
001700*
001710 FD  REPORT-FILE
001720     LABEL RECORDS OMITTED.
001730 01  REPORT-LINE                       PIC X(80).
001740*
001750 WORKING-STORAGE SECTION.
001760*
001770*****************************************************************
001780*   W005  --  FILE SWITCHES, FILE STATUS AND STANDALONE          *
001790*             COUNTERS.                                         *
001800*****************************************************************
001810*
001820 01  W005-CONTROL-STATUS               PIC X(02) VALUE SPACES.
001830     88  W005-CONTROL-OK                         VALUE "00".
001840     88  W005-CONTROL-NOT-FOUND                  VALUE "35".
001850*
001860 01  W005-PLAYERS-STATUS                PIC X(02) VALUE SPACES.
001870     88  W005-PLAYERS-OK                          VALUE "00".
001880     88  W005-PLAYERS-EOF                         VALUE "10".
001890*
001900 01  W005-RESULTS-STATUS                 PIC X(02) VALUE SPACES.
001910     88  W005-RESULTS-OK                          VALUE "00".
001920     88  W005-RESULTS-EOF                          VALUE "10".
001930*
001940 01  W005-SWITCHES.
001950     05  W005-PLAYERS-EOF-SW            PIC X(01) VALUE "N".
001960         88  W005-NO-MORE-PLAYERS                 VALUE "Y".
001970     05  W005-SNAKE-DIRECTION            PIC S9(01) COMP
001980                                                   VALUE +1.
001990     05  W005-ROSTER-EMPTY-SW            PIC X(01) VALUE "N".
002000         88  W005-ROSTER-IS-EMPTY                 VALUE "Y".
002010     05  W005-DATA-ERROR-SW              PIC X(01) VALUE "N".
002020         88  W005-DATA-ERROR-FOUND                VALUE "Y".
002030     05  W005-DUP-SEED-SW                PIC X(01) VALUE "N".
002040         88  W005-DUPLICATE-SEED-FOUND             VALUE "Y".
002050     05  FILLER                          PIC X(01).
002060*
002070 77  W005-PLAYER-COUNT                  PIC 9(02) COMP VALUE ZERO.
002080 77  W005-GROUP-IDX                     PIC 9(02) COMP VALUE ZERO.
002090 77  W005-MEMBER-IDX                    PIC 9(02) COMP VALUE ZERO.
002100 77  W005-MEMBER-IDX-2                  PIC 9(02) COMP VALUE ZERO.
002110 77  W005-SCHED-IDX                     PIC 9(04) COMP VALUE ZERO.
002120 77  W005-SET-IDX                       PIC 9(01) COMP VALUE ZERO.
002130 77  W005-SETS-WON-1                    PIC 9(01) COMP VALUE ZERO.
002140 77  W005-SETS-WON-2                    PIC 9(01) COMP VALUE ZERO.
002150 77  W005-WINNER-SLOT                   PIC 9(01) COMP VALUE ZERO.
002160 77  W005-ROUND-IDX                     PIC 9(02) COMP VALUE ZERO.
002170 77  W005-MATCH-IDX                     PIC 9(04) COMP VALUE ZERO.
002180 77  W005-NEXT-MATCH-IDX                PIC 9(04) COMP VALUE ZERO.
002190 77  W005-SORT-I                        PIC 9(02) COMP VALUE ZERO.
002200 77  W005-SORT-J                        PIC 9(02) COMP VALUE ZERO.
002210 77  W005-POSITION-CTR                  PIC 9(02) COMP VALUE ZERO.
002220 77  W005-SLOT-1-PLYR-IDX               PIC 9(02) COMP VALUE ZERO.
002230 77  W005-SLOT-2-PLYR-IDX               PIC 9(02) COMP VALUE ZERO.
002240*
002250*****************************************************************
002260*   W010  --  RUN PARAMETERS (FROM CONTROL-FILE, OR THE SHOP     *
002270*             DEFAULT OF 4 GROUPS / TOP 2 ADVANCING).            *
002280*****************************************************************
002290*
002300 01  W010-RUN-PARMS.
002310     05  W010-GROUP-COUNT               PIC 9(02)  VALUE 04.
002320     05  W010-ADVANCE-PER-GROUP         PIC 9(02)  VALUE 02.
002330     05  FILLER                         PIC X(04).
002340*
002350*    ALTERNATE VIEW OF THE RUN PARMS -- THE TWO COUNTS TAKEN AS
002360*    ONE 4-DIGIT FIGURE, COMPARED AGAINST THE SHOP DEFAULT IN
002370*    ONE TEST RATHER THAN TWO WHEN WE LOG WHICH PARMS WERE USED.
002380*
002390 01  W010-RUN-PARMS-ALT REDEFINES W010-RUN-PARMS
002400                                      PIC 9(04).
002410     88  W010-PARMS-ARE-SHOP-DEFAULT   VALUE 0402.
002420*
002430*****************************************************************
002440*   W020  --  PLAYER TABLE.  ONE ENTRY PER ROSTER PLAYER, IN     *
002450*             ASCENDING SEED ORDER AS READ FROM PLAYERS-FILE.    *
002460*             MAX-PLAYERS RAISED FROM 32 TO 64 PER R.N. 97-052.  *
002470*****************************************************************
002480*
002490 01  W020-PLAYER-TABLE.
002500     05  W020-PLYR-ENTRY OCCURS 64 TIMES
002510                         INDEXED BY W020-PLYR-IDX.
002520         10  W020-PLYR-SEED              PIC 9(03).
002530         10  W020-PLYR-NAME               PIC X(20).
002540         10  W020-PLYR-GROUP-NO           PIC 9(02) COMP.
002550         10  W020-PLYR-POINTS             PIC 9(03) COMP.
002560         10  W020-PLYR-STATUS             PIC X(01) VALUE "R".
002570             88  W020-PLYR-QUALIFIED                VALUE "Q".
002580             88  W020-PLYR-ELIMINATED               VALUE "E".
002590         10  FILLER                       PIC X(05).
002600*
002610*    ALTERNATE VIEW OF A PLAYER-TABLE ENTRY -- SEED AND NAME
002620*    TAKEN AS ONE 23-BYTE BLOCK SO THE DUPLICATE-SEED AUDIT IN
002630*    C026 CAN COMPARE THE LEADING 3 BYTES WITHOUT A SEPARATE
002640*    WORKING FIELD FOR EVERY ENTRY IT WALKS.
002650*
002660 01  W020-PLYR-ALT-VIEW REDEFINES W020-PLAYER-TABLE.
002670     05  W020-PLYR-ALT-ENTRY OCCURS 64 TIMES
002680                         INDEXED BY W020-ALT-IDX.
002690         10  W020-ALT-SEED-NAME           PIC X(23).
002700         10  FILLER                       PIC X(10).
002710*
002720*****************************************************************
002730*   W025  --  QUALIFIER LIST, IN ADVANCEMENT ORDER (ALL OF       *
002740*             GROUP 1'S QUALIFIERS, THEN GROUP 2'S, ...).        *
002750*****************************************************************
002760*
002770 01  W025-QUALIFIER-LIST.
002780     05  W025-QUALIFIER-ENTRY OCCURS 64 TIMES
002790                         INDEXED BY W025-QUAL-IDX.
002800         10  W025-QUAL-PLYR-IDX           PIC 9(02) COMP.
002810         10  FILLER                       PIC X(02).
002820 77  W025-QUALIFIER-COUNT                 PIC 9(02) COMP VALUE ZERO.
002830*
002840*****************************************************************
002850*   W030  --  GROUP TABLE.  ONE ENTRY PER SEEDING GROUP.         *
002860*****************************************************************
002870*
002880 01  W030-GROUP-TABLE.
002890     05  W030-GRP-ENTRY OCCURS 16 TIMES
002900                         INDEXED BY W030-GRP-IDX.
002910         10  W030-GRP-MEMBER-COUNT        PIC 9(02) COMP.
002920         10  W030-GRP-MEMBER-PLYR-IDX OCCURS 64 TIMES
002930                         INDEXED BY W030-GRP-MBR-IDX
002940                         PIC 9(02) COMP.
002950         10  W030-GRP-SCHED-START          PIC 9(04) COMP.
002960         10  W030-GRP-SCHED-COUNT          PIC 9(04) COMP.
002970         10  W030-GRP-RESULTS-IN           PIC 9(04) COMP.
002980         10  FILLER                        PIC X(04).
002990*
003000*****************************************************************
003010*   W035  --  FLAT ROUND-ROBIN SCHEDULE, ALL GROUPS IN A SINGLE  *
003020*             TABLE IN GROUP/SCHEDULE ORDER, SO THE GROUP-STAGE  *
003030*             RESULT RECORDS LINE UP ONE FOR ONE.                *
003040*****************************************************************
003050*
003060 01  W035-SCHEDULE-TABLE.
003070     05  W035-SCHED-ENTRY OCCURS 2016 TIMES
003080                         INDEXED BY W035-SCHED-TBL-IDX.
003090         10  W035-SCHED-GROUP-NO           PIC 9(02) COMP.
003100         10  W035-SCHED-PLYR-1-IDX         PIC 9(02) COMP.
003110         10  W035-SCHED-PLYR-2-IDX         PIC 9(02) COMP.
003120         10  FILLER                        PIC X(02).
003130 77  W035-SCHEDULE-COUNT                   PIC 9(04) COMP VALUE ZERO.
003140*
003150*****************************************************************
003160*   W040  --  KNOCKOUT BRACKET.  ROUND 1 IS THE ROUND BUILT      *
003170*             FROM THE QUALIFIER LIST; EACH LATER ROUND HAS      *
003180*             HALF AS MANY MATCHES, INITIALLY EMPTY.             *
003190*****************************************************************
003200*
003210 01  W040-KNOCKOUT-TABLE.
003220     05  W040-KO-ROUND OCCURS 6 TIMES
003230                         INDEXED BY W040-KO-RND-IDX.
003240         10  W040-KO-MATCH-COUNT           PIC 9(02) COMP.
003250         10  W040-KO-MATCH OCCURS 32 TIMES
003260                         INDEXED BY W040-KO-MTCH-IDX.
003270             15  W040-KO-SLOT-1-PLYR-IDX    PIC 9(02) COMP.
003280             15  W040-KO-SLOT-2-PLYR-IDX    PIC 9(02) COMP.
003290             15  W040-KO-SLOT-FLAGS         PIC X(02) VALUE "NN".
003300                 88  W040-KO-SLOT-1-FILLED
003310                               VALUE "YN" "YY".
003320                 88  W040-KO-SLOT-2-FILLED
003330                               VALUE "NY" "YY".
003340             15  W040-KO-RESULT-SW          PIC X(01) VALUE "N".
003350                 88  W040-KO-RESULT-RECORDED        VALUE "Y".
003360                 88  W040-KO-BYE-PROPAGATED         VALUE "B".
003370             15  W040-KO-WINNER-PLYR-IDX     PIC 9(02) COMP.
003380*
003390*    ALTERNATE VIEW OF ONE BRACKET MATCH -- A SINGLE BYTE PAIR
003400*    COVERING BOTH SLOT-FILLED FLAGS, USED WHEN WE JUST NEED TO
003410*    TELL "BOTH FILLED", "ONE FILLED" OR "NEITHER FILLED" APART
003420*    WITHOUT TESTING EACH 88-LEVEL SEPARATELY.
003430*
003440 01  W040-KO-SLOT-ALT REDEFINES W040-KNOCKOUT-TABLE.
003450     05  W040-ALT-RND OCCURS 6 TIMES.
003460         10  FILLER                         PIC X(02).
003470         10  W040-ALT-MATCH OCCURS 32 TIMES.
003480             15  FILLER                      PIC X(04).
003490             15  W040-ALT-SLOT-PAIR          PIC X(02).
003500             15  FILLER                      PIC X(03).
003510*
003520 77  W040-BRACKET-SIZE                     PIC 9(02) COMP VALUE ZERO.
003530 77  W040-TOTAL-ROUNDS                     PIC 9(01) COMP VALUE ZERO.
003540 77  W040-ROUND-SLOT-COUNT                 PIC 9(02) COMP VALUE ZERO.
003550*
003560*****************************************************************
003570*   W050  --  MATCH-RESULT WORK AREA.  ONE RESULT-RECORD IS      *
003580*             UNPACKED HERE, THEN SCORED BY C320.                *
003590*****************************************************************
003600*
003610 01  W050-MATCH-RESULT.
003620     05  W050-RES-SET-COUNT               PIC 9(01).
003630     05  W050-RES-SET-SCORES OCCURS 5 TIMES.
003640         10  W050-RES-P1-PTS               PIC 9(02).
003650         10  W050-RES-P2-PTS               PIC 9(02).
003660     05  FILLER                           PIC X(01).
003670 77  W050-MATCH-WINNER-IDX                 PIC 9(02) COMP VALUE ZERO.
003680 77  W050-MATCH-LOSER-IDX                  PIC 9(02) COMP VALUE ZERO.
003690*
003700*****************************************************************
003710*   W060  --  PRINT-LINE WORK AREAS (SHARED 80-BYTE LINE, SEE    *
003720*             PPRPTLN.CPY FOR EVERY FORMAT USED BELOW).          *
003730*****************************************************************
003740*
003750     COPY PPRPTLN.
003760*
003770*****************************************************************
003780*   W090  --  ERROR MESSAGES.                                   *
003790*****************************************************************
003800*
003810 01  W090-ERROR-MESSAGE-1                 PIC X(80) VALUE
003820     "PPT001A - EMPTY ROSTER - NO PLAYERS ON PLAYERS-FILE - RUN STOPPED".
003830 01  W090-ERROR-MESSAGE-2                 PIC X(80) VALUE
003840     "PPT001A - MISSING OR MALFORMED RESULT RECORD - RUN STOPPED".
003850*
003860*=================================================================
003870 PROCEDURE DIVISION.
003880*=================================================================
003890*
003900 C000-MAIN-LINE SECTION.
003910*
003920 C000-MAIN-LINE-LOGIC.
003930*
003940     PERFORM C010-INITIALIZATION.
003950     PERFORM C020-READ-ROSTER THRU C020-EXIT.
003960     IF W005-ROSTER-IS-EMPTY
003970         PERFORM C900-EMPTY-ROSTER-ERROR
003980         GO TO C980-EOJ-ROUTINE.
003990     PERFORM C026-CHECK-DUPLICATE-SEEDS THRU C026-EXIT.
004000     PERFORM C040-BUILD-SNAKE-GROUPS.
004010     PERFORM C060-PRINT-GROUP-ROSTERS THRU C060-EXIT.
004020     PERFORM C080-SCHEDULE-GROUP-MATCHES THRU C080-EXIT.
004030     PERFORM C100-PLAY-GROUP-STAGE THRU C100-EXIT.
004040     PERFORM C106-PRINT-ALL-STANDINGS THRU C106-EXIT.
004050     PERFORM C140-QUALIFY-ADVANCERS THRU C140-EXIT.
004060     PERFORM C160-PRINT-ADVANCING-LIST THRU C160-EXIT.
004070     PERFORM C180-BUILD-KNOCKOUT-BRACKET.
004080     PERFORM C200-PLAY-KNOCKOUT-STAGE THRU C200-EXIT.
004090     PERFORM C220-PRINT-CHAMPION.
004100     PERFORM C980-EOJ-ROUTINE.
004110*
004120*-----------------------------------------------------------------
004130 C010-INITIALIZATION.
004140*-----------------------------------------------------------------
004150*
004160     MOVE "N" TO W005-PLAYERS-EOF-SW.
004170     MOVE "N" TO W005-ROSTER-EMPTY-SW.
004180     MOVE "N" TO W005-DATA-ERROR-SW.
004190     MOVE ZERO TO W005-PLAYER-COUNT.
004200     MOVE ZERO TO W035-SCHEDULE-COUNT.
004210     MOVE ZERO TO W025-QUALIFIER-COUNT.
004220     MOVE 04 TO W010-GROUP-COUNT.
004230     MOVE 02 TO W010-ADVANCE-PER-GROUP.
004240     OPEN INPUT CONTROL-FILE.
004250     IF W005-CONTROL-OK
004260         PERFORM C014-READ-CONTROL-PARMS.
004270     MOVE ZERO TO W005-GROUP-IDX.
004280     PERFORM C012-CLEAR-GROUP-TABLE
004290         VARYING W030-GRP-IDX FROM 1 BY 1
004300         UNTIL W030-GRP-IDX > 16.
004310     OPEN INPUT PLAYERS-FILE.
004320     OPEN INPUT RESULTS-FILE.
004330     OPEN OUTPUT REPORT-FILE.
004340*
004350 C012-CLEAR-GROUP-TABLE.
004360     MOVE ZERO TO W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
004370     MOVE ZERO TO W030-GRP-SCHED-START (W030-GRP-IDX).
004380     MOVE ZERO TO W030-GRP-SCHED-COUNT (W030-GRP-IDX).
004390     MOVE ZERO TO W030-GRP-RESULTS-IN (W030-GRP-IDX).
004400*
004410 C014-READ-CONTROL-PARMS.
004420     READ CONTROL-FILE
004430         AT END
004440             GO TO C014-EXIT.
004450     MOVE CTL-GROUP-COUNT       TO W010-GROUP-COUNT.
004460     MOVE CTL-ADVANCE-PER-GROUP TO W010-ADVANCE-PER-GROUP.
004470     IF NOT W010-PARMS-ARE-SHOP-DEFAULT
004480         DISPLAY "PPT001A - CONTROL-FILE OVERRIDES SHOP DEFAULT "
004490                 "GROUP-COUNT/ADVANCE-PER-GROUP" UPON CONSOLE.
004500 C014-EXIT.
004510     CLOSE CONTROL-FILE.
004520*
004530*-----------------------------------------------------------------
004540 C020-READ-ROSTER.
004550*-----------------------------------------------------------------
004560*    READS PLAYERS-FILE SEQUENTIALLY, IN FILE ORDER, LOADING
004570*    UP TO 64 PLAYERS INTO W020-PLAYER-TABLE.
004580*
004590     PERFORM C022-READ-ONE-PLAYER.
004600     PERFORM C024-STORE-ONE-PLAYER
004610         UNTIL W005-NO-MORE-PLAYERS.
004620     IF W005-PLAYER-COUNT = ZERO
004630         MOVE "Y" TO W005-ROSTER-EMPTY-SW.
004640     GO TO C020-EXIT.
004650*
004660 C022-READ-ONE-PLAYER.
004670     READ PLAYERS-FILE
004680         AT END
004690             MOVE "Y" TO W005-PLAYERS-EOF-SW.
004700*
004710 C024-STORE-ONE-PLAYER.
004720     ADD 1 TO W005-PLAYER-COUNT.
004730     SET W020-PLYR-IDX TO W005-PLAYER-COUNT.
004740     MOVE PLR-SEED  TO W020-PLYR-SEED (W020-PLYR-IDX).
004750     MOVE PLR-NAME  TO W020-PLYR-NAME (W020-PLYR-IDX).
004760     MOVE ZERO      TO W020-PLYR-GROUP-NO (W020-PLYR-IDX).
004770     MOVE ZERO      TO W020-PLYR-POINTS (W020-PLYR-IDX).
004780     MOVE "R"       TO W020-PLYR-STATUS (W020-PLYR-IDX).
004790     PERFORM C022-READ-ONE-PLAYER.
004800*
004810 C020-EXIT. EXIT.
004820*
004830*-----------------------------------------------------------------
004840 C026-CHECK-DUPLICATE-SEEDS.                                      99012   
004850*-----------------------------------------------------------------
004860*    PLR-SEED IS SUPPOSED TO BE UNIQUE ACROSS THE ROSTER (SEE
004870*    PPPLAYR.CPY).  THIS IS A WARNING ONLY, NOT A STOP -- A
004880*    DUPLICATE SEED DOES NOT KEEP THE SNAKE BUILD FROM RUNNING,
004890*    IT JUST MEANS TWO ENTRIES TIE FOR THE SAME SEED NUMBER.
004900*    COMPARES THE LEADING 3 BYTES (THE SEED) OF THE SEED/NAME
004910*    BLOCK, W005-MEMBER-IDX AGAINST EVERY LATER ENTRY.
004920*
004930     MOVE "N" TO W005-DUP-SEED-SW.
004940     PERFORM C027-CHECK-ONE-SEED
004950         VARYING W005-MEMBER-IDX FROM 1 BY 1
004960         UNTIL W005-MEMBER-IDX >= W005-PLAYER-COUNT.
004970     GO TO C026-EXIT.
004980*
004990 C027-CHECK-ONE-SEED.                                             99012   
005000     SET W020-PLYR-IDX TO W005-MEMBER-IDX.
005010     PERFORM C028-COMPARE-ONE-PAIR
005020         VARYING W005-MEMBER-IDX-2 FROM W005-MEMBER-IDX BY 1
005030         UNTIL W005-MEMBER-IDX-2 > W005-PLAYER-COUNT.
005040*
005050 C028-COMPARE-ONE-PAIR.                                           99012   
005060     IF W005-MEMBER-IDX-2 = W005-MEMBER-IDX
005070         NEXT SENTENCE
005080     ELSE
005090         SET W020-ALT-IDX TO W005-MEMBER-IDX-2
005100         IF W020-ALT-SEED-NAME (W020-ALT-IDX) (1:3) =
005110               W020-ALT-SEED-NAME (W020-PLYR-IDX) (1:3)
005120             MOVE "Y" TO W005-DUP-SEED-SW
005130             DISPLAY "PPT001A - WARNING - DUPLICATE PLR-SEED ON "
005140                     "ROSTER - SEED " W020-PLYR-SEED (W020-PLYR-IDX)
005150                     UPON CONSOLE.
005160*
005170 C026-EXIT. EXIT.                                                 99012   
005180*
005190*-----------------------------------------------------------------
005200 C040-BUILD-SNAKE-GROUPS.
005210*-----------------------------------------------------------------
005220*    SNAKE-SEEDS THE ROSTER (ALREADY IN ASCENDING-SEED ORDER)
005230*    INTO W010-GROUP-COUNT GROUPS, WALKING THE GROUP INDEX
005240*    FORWARD THEN BACKWARD, REVERSING AT EACH END.  SEE R.N.
005250*    93-005 -- THE DIRECTION FLIP HAPPENS AFTER THE APPEND.
005260*
005270     MOVE 1 TO W005-GROUP-IDX.
005280     MOVE +1 TO W005-SNAKE-DIRECTION.
005290     PERFORM C042-APPEND-TO-GROUP
005300         VARYING W020-PLYR-IDX FROM 1 BY 1
005310         UNTIL W020-PLYR-IDX > W005-PLAYER-COUNT.
005320*
005330 C042-APPEND-TO-GROUP.
005340     MOVE W005-GROUP-IDX TO W020-PLYR-GROUP-NO (W020-PLYR-IDX).
005350     SET W030-GRP-IDX TO W005-GROUP-IDX.
005360     ADD 1 TO W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
005370     SET W030-GRP-MBR-IDX TO W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
005380     SET W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W030-GRP-MBR-IDX)
005390             TO W020-PLYR-IDX.
005400     COMPUTE W005-GROUP-IDX =
005410             W005-GROUP-IDX + W005-SNAKE-DIRECTION.
005420     IF W005-GROUP-IDX > W010-GROUP-COUNT
005430         MOVE -1 TO W005-SNAKE-DIRECTION
005440         MOVE W010-GROUP-COUNT TO W005-GROUP-IDX
005450     ELSE
005460         IF W005-GROUP-IDX < 1
005470             MOVE +1 TO W005-SNAKE-DIRECTION
005480             MOVE 1 TO W005-GROUP-IDX.
005490*
005500*-----------------------------------------------------------------
005510 C060-PRINT-GROUP-ROSTERS.
005520*-----------------------------------------------------------------
005530*    PRINTS "GROUP Gk" AND EACH MEMBER'S SEED AND NAME, GROUP
005540*    BY GROUP, IN APPEND (SNAKE) ORDER.
005550*
005560     PERFORM C062-PRINT-ONE-GROUP-ROSTER
005570         VARYING W030-GRP-IDX FROM 1 BY 1
005580         UNTIL W030-GRP-IDX > W010-GROUP-COUNT.
005590     GO TO C060-EXIT.
005600*
005610 C062-PRINT-ONE-GROUP-ROSTER.
005620     MOVE SPACES TO PPR-PRINT-LINE.
005630     MOVE "GROUP " TO PPR-GHL-LITERAL.
005640     MOVE "G" TO PPR-GHL-GROUP-NAME (1:1).
005650     MOVE W030-GRP-IDX TO W005-POSITION-CTR.
005660     MOVE W005-POSITION-CTR TO PPR-GHL-GROUP-NAME (2:1).
005670     MOVE PPR-GROUP-HEADER-LINE TO REPORT-LINE.
005680     WRITE REPORT-LINE.
005690     PERFORM C064-PRINT-ONE-ROSTER-LINE
005700         VARYING W030-GRP-MBR-IDX FROM 1 BY 1
005710         UNTIL W030-GRP-MBR-IDX >
005720               W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
005730*
005740 C064-PRINT-ONE-ROSTER-LINE.
005750     SET W020-PLYR-IDX TO
005760         W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W030-GRP-MBR-IDX).
005770     MOVE SPACES TO PPR-PRINT-LINE.
005780     MOVE W020-PLYR-SEED (W020-PLYR-IDX) TO PPR-ROS-SEED.
005790     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-ROS-NAME.
005800     MOVE PPR-ROSTER-LINE TO REPORT-LINE.
005810     WRITE REPORT-LINE.
005820*
005830 C060-EXIT. EXIT.
005840*
005850*-----------------------------------------------------------------
005860 C080-SCHEDULE-GROUP-MATCHES.
005870*-----------------------------------------------------------------
005880*    BUILDS THE FLAT ROUND-ROBIN SCHEDULE FOR EVERY GROUP, IN
005890*    GROUP ORDER, THEN COMBINATION ORDER WITHIN THE GROUP
005900*    (P1,P2),(P1,P3),...,(P1,Pm),(P2,P3),... .
005910*
005920     PERFORM C082-SCHEDULE-ONE-GROUP
005930         VARYING W030-GRP-IDX FROM 1 BY 1
005940         UNTIL W030-GRP-IDX > W010-GROUP-COUNT.
005950     GO TO C080-EXIT.
005960*
005970 C082-SCHEDULE-ONE-GROUP.
005980     ADD 1 TO W035-SCHEDULE-COUNT.
005990     MOVE W035-SCHEDULE-COUNT TO W030-GRP-SCHED-START (W030-GRP-IDX).
006000     SUBTRACT 1 FROM W035-SCHEDULE-COUNT.
006010     MOVE ZERO TO W030-GRP-SCHED-COUNT (W030-GRP-IDX).
006020     PERFORM C084-SCHEDULE-P1-ROW
006030         VARYING W005-MEMBER-IDX FROM 1 BY 1
006040         UNTIL W005-MEMBER-IDX >=
006050               W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
006060*
006070 C084-SCHEDULE-P1-ROW.
006080     PERFORM C086-SCHEDULE-ONE-PAIR
006090         VARYING W005-MEMBER-IDX-2
006100             FROM W005-MEMBER-IDX BY 1
006110         UNTIL W005-MEMBER-IDX-2 >
006120               W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
006130*
006140 C086-SCHEDULE-ONE-PAIR.
006150*    W005-MEMBER-IDX-2 IS PASSED AS MEMBER-IDX + 1 ON ENTRY TO
006160*    THIS PERFORM (SEE THE FROM/VARYING CLAUSE ABOVE) SO THE
006170*    FIRST PAIRING IS ALWAYS (P1,P2), NOT (P1,P1).
006180     IF W005-MEMBER-IDX-2 = W005-MEMBER-IDX
006190         NEXT SENTENCE
006200     ELSE
006210         ADD 1 TO W035-SCHEDULE-COUNT
006220         ADD 1 TO W030-GRP-SCHED-COUNT (W030-GRP-IDX)
006230         SET W035-SCHED-TBL-IDX TO W035-SCHEDULE-COUNT
006240         MOVE W030-GRP-IDX TO
006250             W035-SCHED-GROUP-NO (W035-SCHED-TBL-IDX)
006260         MOVE W030-GRP-MEMBER-PLYR-IDX
006270                (W030-GRP-IDX W005-MEMBER-IDX) TO
006280             W035-SCHED-PLYR-1-IDX (W035-SCHED-TBL-IDX)
006290         MOVE W030-GRP-MEMBER-PLYR-IDX
006300                (W030-GRP-IDX W005-MEMBER-IDX-2) TO
006310             W035-SCHED-PLYR-2-IDX (W035-SCHED-TBL-IDX).
006320*
006330 C080-EXIT. EXIT.
006340*
006350*-----------------------------------------------------------------
006360 C100-PLAY-GROUP-STAGE.
006370*-----------------------------------------------------------------
006380*    CONSUMES ONE RESULT-RECORD PER SCHEDULED GROUP MATCH, IN
006390*    SCHEDULE ORDER, SCORES IT, AND PRINTS THE MATCH RESULT LINE
006400*    (R.N. 96-017).  STANDINGS ARE PRINTED SEPARATELY, BY
006410*    C106-PRINT-ALL-STANDINGS, ONCE THE WHOLE STAGE IS PLAYED --
006420*    SEE R.N. 99-044 BELOW.
006430*
006440     PERFORM C102-PLAY-ONE-GROUP-MATCH
006450         VARYING W035-SCHED-TBL-IDX FROM 1 BY 1
006460         UNTIL W035-SCHED-TBL-IDX > W035-SCHEDULE-COUNT
006470         OR W005-DATA-ERROR-FOUND.
006480     IF W005-DATA-ERROR-FOUND
006490         PERFORM C900-BAD-RESULT-ERROR
006500         GO TO C980-EOJ-ROUTINE.
006510     GO TO C100-EXIT.
006520*
006530 C102-PLAY-ONE-GROUP-MATCH.
006540     PERFORM C300-READ-ONE-RESULT THRU C300-EXIT.
006550     IF W005-DATA-ERROR-FOUND
006560         GO TO C102-EXIT.
006570     MOVE W035-SCHED-PLYR-1-IDX (W035-SCHED-TBL-IDX)
006580         TO W005-SLOT-1-PLYR-IDX.
006590     MOVE W035-SCHED-PLYR-2-IDX (W035-SCHED-TBL-IDX)
006600         TO W005-SLOT-2-PLYR-IDX.
006610     PERFORM C320-SCORE-ONE-RESULT.
006620     SET W030-GRP-IDX TO
006630         W035-SCHED-GROUP-NO (W035-SCHED-TBL-IDX).
006640     SET W020-PLYR-IDX TO W050-MATCH-WINNER-IDX.
006650     ADD 2 TO W020-PLYR-POINTS (W020-PLYR-IDX).
006660     SET W020-PLYR-IDX TO W050-MATCH-LOSER-IDX.
006670     ADD 1 TO W020-PLYR-POINTS (W020-PLYR-IDX).
006680     PERFORM C104-PRINT-MATCH-RESULT.
006690     ADD 1 TO W030-GRP-RESULTS-IN (W030-GRP-IDX).
006700*    (KEPT AS A RESULTS-RECEIVED TALLY FOR THE OPERATOR LOG --
006710*    SEE C106 FOR THE ACTUAL STANDINGS TRIGGER, R.N. 99-044.)
006720 C102-EXIT. EXIT.
006730*
006740 C104-PRINT-MATCH-RESULT.
006750     SET W020-PLYR-IDX TO
006760         W035-SCHED-PLYR-1-IDX (W035-SCHED-TBL-IDX).
006770     MOVE SPACES TO PPR-PRINT-LINE.
006780     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-PLAYER-1.
006790     SET W020-PLYR-IDX TO
006800         W035-SCHED-PLYR-2-IDX (W035-SCHED-TBL-IDX).
006810     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-PLAYER-2.
006820     SET W020-PLYR-IDX TO W050-MATCH-WINNER-IDX.
006830     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-WINNER-NAME.
006840     MOVE PPR-MATCH-RESULT-LINE TO REPORT-LINE.
006850     WRITE REPORT-LINE.
006860*
006870 C100-EXIT. EXIT.
006880*
006890*-----------------------------------------------------------------
006900 C106-PRINT-ALL-STANDINGS.                                        99044
006910*-----------------------------------------------------------------99044
006920*    R.N. 99-044 -- THE OLD COMPLETENESS TEST IN C102 ONLY FIRED  99044
006930*    OFF THE FLAT SCHEDULE TABLE, SO A GROUP WITH 0 OR 1 MEMBERS  99044
006940*    (NO ROUND-ROBIN MATCHES AT ALL -- W030-GRP-SCHED-COUNT OF    99044
006950*    ZERO) NEVER GOT A SCHEDULE ROW AND ITS STANDINGS BLOCK NEVER 99044
006960*    PRINTED.  PRINTS EVERY GROUP NOW, GROUP BY GROUP, ONCE THE   99044
006970*    WHOLE GROUP STAGE HAS BEEN PLAYED.                           99044
006980     PERFORM C120-COMPUTE-AND-PRINT-STANDINGS                     99044
006990         VARYING W030-GRP-IDX FROM 1 BY 1                         99044
007000         UNTIL W030-GRP-IDX > W010-GROUP-COUNT.                   99044
007010     GO TO C106-EXIT.                                             99044
007020*
007030 C106-EXIT. EXIT.                                                 99044
007040*
007050*-----------------------------------------------------------------
007060 C120-COMPUTE-AND-PRINT-STANDINGS.
007070*-----------------------------------------------------------------
007080*    SORTS THE GROUP JUST COMPLETED BY POINTS DESCENDING, TIES
007090*    BROKEN BY ASCENDING SEED, THEN PRINTS THE STANDINGS BLOCK.
007100*    A PLAIN SELECTION SORT IS USED -- GROUP SIZES ARE SMALL
007110*    AND THIS KEEPS US OFF THE SORT VERB FOR AN IN-MEMORY TABLE.
007120*
007130     PERFORM C122-SELECTION-SORT-PASS
007140         VARYING W005-SORT-I FROM 1 BY 1
007150         UNTIL W005-SORT-I >= W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
007160     MOVE SPACES TO PPR-PRINT-LINE.
007170     MOVE PPR-STANDING-HEADER-LINE TO REPORT-LINE.
007180     WRITE REPORT-LINE.
007190     PERFORM C126-PRINT-ONE-STANDING-LINE
007200         VARYING W030-GRP-MBR-IDX FROM 1 BY 1
007210         UNTIL W030-GRP-MBR-IDX >
007220               W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
007230*
007240 C122-SELECTION-SORT-PASS.
007250     PERFORM C124-SELECTION-SORT-COMPARE
007260         VARYING W005-SORT-J FROM W005-SORT-I BY 1
007270         UNTIL W005-SORT-J > W030-GRP-MEMBER-COUNT (W030-GRP-IDX).
007280*
007290 C124-SELECTION-SORT-COMPARE.
007300*    "BEFORE" MEANS MEMBER AT W005-SORT-J OUTRANKS THE MEMBER
007310*    CURRENTLY SITTING AT W005-SORT-I -- MORE POINTS, OR EQUAL
007320*    POINTS AND A LOWER (STRONGER) SEED.
007330     SET W020-PLYR-IDX TO
007340         W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-I).
007350     SET W020-ALT-IDX TO
007360         W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-J).
007370     IF W020-PLYR-POINTS (W020-ALT-IDX) >
007380           W020-PLYR-POINTS (W020-PLYR-IDX)
007390         PERFORM C128-SWAP-GROUP-MEMBERS
007400     ELSE
007410         IF W020-PLYR-POINTS (W020-ALT-IDX) =
007420               W020-PLYR-POINTS (W020-PLYR-IDX)
007430         AND W020-PLYR-SEED (W020-ALT-IDX) <
007440               W020-PLYR-SEED (W020-PLYR-IDX)
007450             PERFORM C128-SWAP-GROUP-MEMBERS.
007460*
007470 C128-SWAP-GROUP-MEMBERS.
007480     MOVE W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-I)
007490         TO W005-MEMBER-IDX.
007500     MOVE W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-J)
007510         TO W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-I).
007520     MOVE W005-MEMBER-IDX
007530         TO W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W005-SORT-J).
007540*
007550 C126-PRINT-ONE-STANDING-LINE.
007560     SET W020-PLYR-IDX TO
007570         W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W030-GRP-MBR-IDX).
007580     MOVE SPACES TO PPR-PRINT-LINE.
007590     MOVE W030-GRP-MBR-IDX TO PPR-SDL-POSITION.
007600     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-SDL-NAME.
007610     MOVE W020-PLYR-POINTS (W020-PLYR-IDX) TO PPR-SDL-POINTS.
007620     MOVE PPR-STANDING-DETAIL-LINE TO REPORT-LINE.
007630     WRITE REPORT-LINE.
007640*
007650*-----------------------------------------------------------------
007660 C140-QUALIFY-ADVANCERS.
007670*-----------------------------------------------------------------
007680*    APPENDS THE TOP W010-ADVANCE-PER-GROUP STANDING PLACES OF
007690*    EACH GROUP, IN GROUP ORDER, TO W025-QUALIFIER-LIST.  THE
007700*    GROUP MEMBER TABLE IS ALREADY IN STANDINGS ORDER FROM C120.
007710*
007720     PERFORM C142-QUALIFY-ONE-GROUP
007730         VARYING W030-GRP-IDX FROM 1 BY 1
007740         UNTIL W030-GRP-IDX > W010-GROUP-COUNT.
007750     GO TO C140-EXIT.
007760*
007770 C142-QUALIFY-ONE-GROUP.
007780*    R.N. 99-044 -- A GROUP WITH FEWER MEMBERS THAN               99044
007790*    W010-ADVANCE-PER-GROUP (A GROUP OF 0 OR 1 ON A SMALL ROSTER) 99044
007800*    HAS NO STANDING PAST ITS OWN MEMBER COUNT -- THE TABLE SLOTS 99044
007810*    BEYOND THAT WERE NEVER POPULATED BY C012-CLEAR-GROUP-TABLE   99044
007820*    OR SORTED BY C120, SO QUALIFYING PAST THE MEMBER COUNT WAS   99044
007830*    APPENDING A PHANTOM ZERO PLAYER INDEX TO THE QUALIFIER LIST. 99044
007840*    STOPPED AT WHICHEVER LIMIT IS SMALLER.                       99044
007850     PERFORM C144-APPEND-ONE-QUALIFIER
007860         VARYING W030-GRP-MBR-IDX FROM 1 BY 1
007870         UNTIL W030-GRP-MBR-IDX > W010-ADVANCE-PER-GROUP          99044
007880         OR W030-GRP-MBR-IDX > W030-GRP-MEMBER-COUNT (W030-GRP-IDX).99044
007890*
007900 C144-APPEND-ONE-QUALIFIER.
007910     ADD 1 TO W025-QUALIFIER-COUNT.
007920     SET W025-QUAL-IDX TO W025-QUALIFIER-COUNT.
007930     MOVE W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W030-GRP-MBR-IDX)
007940         TO W025-QUAL-PLYR-IDX (W025-QUAL-IDX).
007950     SET W020-PLYR-IDX TO
007960         W030-GRP-MEMBER-PLYR-IDX (W030-GRP-IDX W030-GRP-MBR-IDX).
007970     SET W020-PLYR-QUALIFIED (W020-PLYR-IDX) TO TRUE.
007980*
007990 C140-EXIT. EXIT.
008000*
008010*-----------------------------------------------------------------
008020 C160-PRINT-ADVANCING-LIST.
008030*-----------------------------------------------------------------
008040*
008050     MOVE SPACES TO PPR-PRINT-LINE.
008060     MOVE PPR-ADVANCING-HEADER-LINE TO REPORT-LINE.
008070     WRITE REPORT-LINE.
008080     PERFORM C162-PRINT-ONE-ADVANCING-NAME
008090         VARYING W025-QUAL-IDX FROM 1 BY 1
008100         UNTIL W025-QUAL-IDX > W025-QUALIFIER-COUNT.
008110     GO TO C160-EXIT.
008120*
008130 C162-PRINT-ONE-ADVANCING-NAME.
008140     SET W020-PLYR-IDX TO W025-QUAL-PLYR-IDX (W025-QUAL-IDX).
008150     MOVE SPACES TO PPR-PRINT-LINE.
008160     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-ANL-NAME.
008170     MOVE PPR-ADVANCING-NAME-LINE TO REPORT-LINE.
008180     WRITE REPORT-LINE.
008190*
008200 C160-EXIT. EXIT.
008210*
008220*-----------------------------------------------------------------
008230 C180-BUILD-KNOCKOUT-BRACKET.
008240*-----------------------------------------------------------------
008250*    BRACKET SIZE IS THE LEAST POWER OF TWO AT LEAST AS BIG AS
008260*    THE QUALIFIER COUNT.  BYES FILL THE TRAILING SLOTS.  ROUND
008270*    1 PAIRS CONSECUTIVE QUALIFIERS; LATER ROUNDS START EMPTY.
008280*
008290     MOVE 1 TO W040-BRACKET-SIZE.
008300     PERFORM C181-DOUBLE-BRACKET-SIZE
008310         UNTIL W040-BRACKET-SIZE >= W025-QUALIFIER-COUNT.
008320     MOVE ZERO TO W040-TOTAL-ROUNDS.
008330     MOVE W040-BRACKET-SIZE TO W040-ROUND-SLOT-COUNT.
008340     PERFORM C181B-COUNT-ONE-ROUND
008350         UNTIL W040-ROUND-SLOT-COUNT = 1.
008360     PERFORM C182-CLEAR-KNOCKOUT-ROUND
008370         VARYING W040-KO-RND-IDX FROM 1 BY 1
008380         UNTIL W040-KO-RND-IDX > W040-TOTAL-ROUNDS.
008390     SET W040-KO-RND-IDX TO 1.
008400     COMPUTE W040-KO-MATCH-COUNT (W040-KO-RND-IDX) =
008410         W040-BRACKET-SIZE / 2.
008420     PERFORM C184-SEAT-ONE-FIRST-ROUND-MATCH
008430         VARYING W040-KO-MTCH-IDX FROM 1 BY 1
008440         UNTIL W040-KO-MTCH-IDX > W040-KO-MATCH-COUNT (W040-KO-RND-IDX).
008450*
008460 C181-DOUBLE-BRACKET-SIZE.
008470     COMPUTE W040-BRACKET-SIZE = W040-BRACKET-SIZE * 2.
008480*
008490 C181B-COUNT-ONE-ROUND.
008500     ADD 1 TO W040-TOTAL-ROUNDS.
008510     DIVIDE W040-ROUND-SLOT-COUNT BY 2 GIVING W040-ROUND-SLOT-COUNT.
008520*
008530 C182-CLEAR-KNOCKOUT-ROUND.
008540     MOVE ZERO TO W040-KO-MATCH-COUNT (W040-KO-RND-IDX).
008550     PERFORM C183-CLEAR-KNOCKOUT-MATCH
008560         VARYING W040-KO-MTCH-IDX FROM 1 BY 1
008570         UNTIL W040-KO-MTCH-IDX > 32.
008580*
008590 C183-CLEAR-KNOCKOUT-MATCH.
008600     MOVE ZERO  TO W040-KO-SLOT-1-PLYR-IDX
008610                        (W040-KO-RND-IDX W040-KO-MTCH-IDX).
008620     MOVE ZERO  TO W040-KO-SLOT-2-PLYR-IDX
008630                        (W040-KO-RND-IDX W040-KO-MTCH-IDX).
008640     MOVE "NN"  TO W040-KO-SLOT-FLAGS
008650                        (W040-KO-RND-IDX W040-KO-MTCH-IDX).
008660     MOVE "N"   TO W040-KO-RESULT-SW
008670                        (W040-KO-RND-IDX W040-KO-MTCH-IDX).
008680     MOVE ZERO  TO W040-KO-WINNER-PLYR-IDX
008690                        (W040-KO-RND-IDX W040-KO-MTCH-IDX).
008700*
008710 C184-SEAT-ONE-FIRST-ROUND-MATCH.
008720*    QUALIFIER (2 * MATCH - 1) GOES TO SLOT 1, QUALIFIER
008730*    (2 * MATCH) TO SLOT 2.  A QUALIFIER NUMBER BEYOND THE
008740*    ACTUAL QUALIFIER COUNT IS A BYE -- THE SLOT STAYS EMPTY.
008750*
008760     COMPUTE W005-MEMBER-IDX = (W040-KO-MTCH-IDX * 2) - 1.
008770     IF W005-MEMBER-IDX <= W025-QUALIFIER-COUNT
008780         SET W025-QUAL-IDX TO W005-MEMBER-IDX
008790         MOVE W025-QUAL-PLYR-IDX (W025-QUAL-IDX) TO
008800             W040-KO-SLOT-1-PLYR-IDX (1 W040-KO-MTCH-IDX)
008810         MOVE "Y" TO W040-KO-SLOT-FLAGS (1 W040-KO-MTCH-IDX) (1:1).
008820     COMPUTE W005-MEMBER-IDX-2 = W040-KO-MTCH-IDX * 2.
008830     IF W005-MEMBER-IDX-2 <= W025-QUALIFIER-COUNT
008840         SET W025-QUAL-IDX TO W005-MEMBER-IDX-2
008850         MOVE W025-QUAL-PLYR-IDX (W025-QUAL-IDX) TO
008860             W040-KO-SLOT-2-PLYR-IDX (1 W040-KO-MTCH-IDX)
008870         MOVE "Y" TO W040-KO-SLOT-FLAGS (1 W040-KO-MTCH-IDX) (2:1).
008880*
008890*-----------------------------------------------------------------
008900 C200-PLAY-KNOCKOUT-STAGE.
008910*-----------------------------------------------------------------
008920*    PLAYS EACH ROUND IN ORDER, MATCH BY MATCH.  A FILLED PAIR
008930*    CONSUMES A RESULT-RECORD; A LONE FILLED SLOT IS A BYE AND
008940*    PROPAGATES WITHOUT CONSUMING ONE; AN EMPTY MATCH IS LEFT
008950*    ALONE (NOTHING TO REPORT).
008960*
008970     PERFORM C202-PLAY-ONE-ROUND
008980         VARYING W040-KO-RND-IDX FROM 1 BY 1
008990         UNTIL W040-KO-RND-IDX > W040-TOTAL-ROUNDS
009000         OR W005-DATA-ERROR-FOUND.
009010     IF W005-DATA-ERROR-FOUND
009020         PERFORM C900-BAD-RESULT-ERROR
009030         GO TO C980-EOJ-ROUTINE.
009040     GO TO C200-EXIT.
009050*
009060 C202-PLAY-ONE-ROUND.
009070*    R.N. 99-030 -- KO-MATCH-COUNT FOR THIS ROUND WAS ONLY EVER   99030
009080*    BEING SET BY C180 FOR ROUND 1 -- EVERY LATER ROUND SAT AT    99030
009090*    THE ZERO LEFT BY THE C182 CLEAR PASS, SO NO SEMIFINAL OR     99030
009100*    FINAL MATCH WAS EVER PLAYED.  RECOMPUTED HERE EVERY ROUND,   99030
009110*    THE SAME WAY C180 COMPUTES IT FOR ROUND 1.                   99030
009120     COMPUTE W040-ROUND-SLOT-COUNT =
009130         W040-BRACKET-SIZE / (2 ** (W040-KO-RND-IDX - 1)).
009140     COMPUTE W040-KO-MATCH-COUNT (W040-KO-RND-IDX) =              99030
009150         W040-ROUND-SLOT-COUNT / 2.                               99030
009160     MOVE SPACES TO PPR-PRINT-LINE.
009170     MOVE W040-ROUND-SLOT-COUNT TO PPR-RHL-BRACKET-SIZE.
009180     MOVE PPR-ROUND-HEADER-LINE TO REPORT-LINE.
009190     WRITE REPORT-LINE.
009200     PERFORM C204-PLAY-ONE-KO-MATCH THRU C204-EXIT
009210         VARYING W040-KO-MTCH-IDX FROM 1 BY 1
009220         UNTIL W040-KO-MTCH-IDX > W040-KO-MATCH-COUNT (W040-KO-RND-IDX)
009230         OR W005-DATA-ERROR-FOUND.
009240*
009250 C204-PLAY-ONE-KO-MATCH.
009260     IF W040-ALT-SLOT-PAIR (W040-KO-RND-IDX W040-KO-MTCH-IDX) = "NN"
009270         GO TO C204-EXIT.
009280     IF W040-ALT-SLOT-PAIR (W040-KO-RND-IDX W040-KO-MTCH-IDX) = "YY"
009290         GO TO C204-BOTH-FILLED.
009300     IF W040-KO-SLOT-1-FILLED (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009310         MOVE W040-KO-SLOT-1-PLYR-IDX
009320                 (W040-KO-RND-IDX W040-KO-MTCH-IDX) TO
009330             W040-KO-WINNER-PLYR-IDX
009340                 (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009350         MOVE "B" TO W040-KO-RESULT-SW
009360                 (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009370         PERFORM C208-PRINT-KO-BYE-LINE
009380         PERFORM C210-PROPAGATE-WINNER
009390         GO TO C204-EXIT.
009400     IF W040-KO-SLOT-2-FILLED (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009410         MOVE W040-KO-SLOT-2-PLYR-IDX
009420                 (W040-KO-RND-IDX W040-KO-MTCH-IDX) TO
009430             W040-KO-WINNER-PLYR-IDX
009440                 (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009450         MOVE "B" TO W040-KO-RESULT-SW
009460                 (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009470         PERFORM C208-PRINT-KO-BYE-LINE
009480         PERFORM C210-PROPAGATE-WINNER
009490         GO TO C204-EXIT.
009500     GO TO C204-EXIT.
009510*
009520 C204-BOTH-FILLED.
009530     PERFORM C300-READ-ONE-RESULT THRU C300-EXIT.
009540     IF W005-DATA-ERROR-FOUND
009550         GO TO C204-EXIT.
009560     MOVE W040-KO-SLOT-1-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009570         TO W005-SLOT-1-PLYR-IDX.
009580     MOVE W040-KO-SLOT-2-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX)
009590         TO W005-SLOT-2-PLYR-IDX.
009600     PERFORM C320-SCORE-ONE-RESULT.
009610     MOVE W050-MATCH-WINNER-IDX TO
009620         W040-KO-WINNER-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009630     MOVE "Y" TO W040-KO-RESULT-SW
009640         (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009650     PERFORM C206-PRINT-KO-MATCH-RESULT.
009660     PERFORM C210-PROPAGATE-WINNER.
009670 C204-EXIT. EXIT.
009680*
009690 C206-PRINT-KO-MATCH-RESULT.
009700     SET W020-PLYR-IDX TO
009710         W040-KO-SLOT-1-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009720     MOVE SPACES TO PPR-PRINT-LINE.
009730     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-PLAYER-1.
009740     SET W020-PLYR-IDX TO
009750         W040-KO-SLOT-2-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009760     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-PLAYER-2.
009770     SET W020-PLYR-IDX TO
009780         W040-KO-WINNER-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009790     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-MRL-WINNER-NAME.
009800     MOVE PPR-MATCH-RESULT-LINE TO REPORT-LINE.
009810     WRITE REPORT-LINE.
009820*
009830 C208-PRINT-KO-BYE-LINE.
009840*    WORDING MATCHES THE STANDINGS REPORT PER R.N. 98-071.
009850     SET W020-PLYR-IDX TO
009860         W040-KO-WINNER-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX).
009870     MOVE SPACES TO PPR-PRINT-LINE.
009880     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-BYL-NAME.
009890     MOVE PPR-BYE-LINE TO REPORT-LINE.
009900     WRITE REPORT-LINE.
009910*
009920 C210-PROPAGATE-WINNER.
009930*    WINNER OF ROUND R, MATCH J (1-BASED HERE) ADVANCES TO
009940*    ROUND R+1, MATCH ((J-1)/2)+1, SLOT 1 IF (J-1) IS EVEN,
009950*    ELSE SLOT 2.  NO PROPAGATION BEYOND THE FINAL.
009960     IF W040-KO-RND-IDX >= W040-TOTAL-ROUNDS
009970         GO TO C210-EXIT.
009980     COMPUTE W005-NEXT-MATCH-IDX =
009990         ((W040-KO-MTCH-IDX - 1) / 2) + 1.
010000     COMPUTE W005-SORT-J =
010010         (W040-KO-MTCH-IDX - 1) -
010020             (2 * ((W040-KO-MTCH-IDX - 1) / 2)).
010030     MOVE W040-KO-WINNER-PLYR-IDX (W040-KO-RND-IDX W040-KO-MTCH-IDX)
010040         TO W005-MEMBER-IDX.
010050     SET W040-KO-RND-IDX UP BY 1.
010060     IF W005-SORT-J = ZERO
010070         MOVE W005-MEMBER-IDX TO
010080             W040-KO-SLOT-1-PLYR-IDX
010090                 (W040-KO-RND-IDX W005-NEXT-MATCH-IDX)
010100         MOVE "Y" TO W040-KO-SLOT-FLAGS
010110                 (W040-KO-RND-IDX W005-NEXT-MATCH-IDX) (1:1)
010120     ELSE
010130         MOVE W005-MEMBER-IDX TO
010140             W040-KO-SLOT-2-PLYR-IDX
010150                 (W040-KO-RND-IDX W005-NEXT-MATCH-IDX)
010160         MOVE "Y" TO W040-KO-SLOT-FLAGS
010170                 (W040-KO-RND-IDX W005-NEXT-MATCH-IDX) (2:1).
010180     SET W040-KO-RND-IDX DOWN BY 1.
010190 C210-EXIT. EXIT.
010200*
010210 C200-EXIT. EXIT.
010220*
010230*-----------------------------------------------------------------
010240 C220-PRINT-CHAMPION.
010250*-----------------------------------------------------------------
010260*    THE WINNER OF THE FINAL (ROUND W040-TOTAL-ROUNDS, MATCH 1)
010270*    IS CHAMPION, WHETHER BY RESULT OR BY WALKOVER.
010280*    R.N. 00-031 -- A 1-QUALIFIER FIELD (GROUP-COUNT/ADVANCE-PER- 00031
010290*    GROUP BOTH SET TO 1) LEAVES THE BRACKET AT SIZE 1 AND        00031
010300*    W040-TOTAL-ROUNDS AT ZERO -- THERE IS NO ROUND TO PLAY, SO   00031
010310*    THE SOLE QUALIFIER IS CHAMPION BY WALKOVER WITHOUT EVER      00031
010320*    TOUCHING THE KNOCKOUT TABLE.                                 00031
010330*                                                                 00031
010340     IF W040-TOTAL-ROUNDS = ZERO                                  00031
010350         SET W025-QUAL-IDX TO 1                                   00031
010360         SET W020-PLYR-IDX TO W025-QUAL-PLYR-IDX (W025-QUAL-IDX)  00031
010370     ELSE                                                         00031
010380         SET W040-KO-RND-IDX TO W040-TOTAL-ROUNDS                 00031
010390         SET W040-KO-MTCH-IDX TO 1                                00031
010400         SET W020-PLYR-IDX TO                                     00031
010410             W040-KO-WINNER-PLYR-IDX                              00031
010420                 (W040-KO-RND-IDX W040-KO-MTCH-IDX).              00031
010430     MOVE SPACES TO PPR-PRINT-LINE.
010440     MOVE W020-PLYR-NAME (W020-PLYR-IDX) TO PPR-CHL-NAME.
010450     MOVE PPR-CHAMPION-LINE TO REPORT-LINE.
010460     WRITE REPORT-LINE.
010470*
010480*-----------------------------------------------------------------
010490 C300-READ-ONE-RESULT.
010500*-----------------------------------------------------------------
010510*    READS THE NEXT RESULT-RECORD AND UNPACKS IT INTO
010520*    W050-MATCH-RESULT.  END OF FILE BEFORE ALL SCHEDULED
010530*    MATCHES ARE SATISFIED IS A DATA ERROR (R.N. 98-003).
010540*
010550     READ RESULTS-FILE
010560         AT END
010570             MOVE "Y" TO W005-DATA-ERROR-SW
010580             GO TO C300-EXIT.
010590     MOVE RES-SET-COUNT  TO W050-RES-SET-COUNT.
010600     MOVE RES-SET-SCORES TO W050-RES-SET-SCORES.
010610 C300-EXIT. EXIT.
010620*
010630*-----------------------------------------------------------------
010640 C320-SCORE-ONE-RESULT.
010650*-----------------------------------------------------------------
010660*    COUNTS SETS WON BY EACH SIDE OVER THE RECORDED SETS, THEN
010670*    APPLIES THE LEAGUE'S WINNER RULE -- PLAYER 1 WINS ONLY ON
010680*    A STRICT MAJORITY OF SETS; AN EQUAL-SETS TIE DEFAULTS TO
010690*    PLAYER 2.  THIS IS DELIBERATE AND MUST NOT BE "FIXED" --
010700*    SEE R.N. 90-114.
010710*
010720     MOVE ZERO TO W005-SETS-WON-1.
010730     MOVE ZERO TO W005-SETS-WON-2.
010740     PERFORM C322-TALLY-ONE-SET
010750         VARYING W005-SET-IDX FROM 1 BY 1
010760         UNTIL W005-SET-IDX > W050-RES-SET-COUNT.
010770     IF W005-SETS-WON-1 > W005-SETS-WON-2
010780         MOVE 1 TO W005-WINNER-SLOT
010790     ELSE
010800         MOVE 2 TO W005-WINNER-SLOT.
010810     IF W005-WINNER-SLOT = 1
010820         MOVE W005-SLOT-1-PLYR-IDX TO W050-MATCH-WINNER-IDX
010830         MOVE W005-SLOT-2-PLYR-IDX TO W050-MATCH-LOSER-IDX
010840     ELSE
010850         MOVE W005-SLOT-2-PLYR-IDX TO W050-MATCH-WINNER-IDX
010860         MOVE W005-SLOT-1-PLYR-IDX TO W050-MATCH-LOSER-IDX.
010870*
010880 C322-TALLY-ONE-SET.
010890     IF W050-RES-P1-PTS (W005-SET-IDX) >
010900           W050-RES-P2-PTS (W005-SET-IDX)
010910         ADD 1 TO W005-SETS-WON-1
010920     ELSE
010930         IF W050-RES-P2-PTS (W005-SET-IDX) >
010940               W050-RES-P1-PTS (W005-SET-IDX)
010950             ADD 1 TO W005-SETS-WON-2.
010960*
010970*-----------------------------------------------------------------
010980 C900-EMPTY-ROSTER-ERROR.
010990*-----------------------------------------------------------------
011000*
011010     DISPLAY W090-ERROR-MESSAGE-1 UPON CONSOLE.
011020*
011030*-----------------------------------------------------------------
011040 C900-BAD-RESULT-ERROR.
011050*-----------------------------------------------------------------
011060*
011070     DISPLAY W090-ERROR-MESSAGE-2 UPON CONSOLE.
011080*
011090*-----------------------------------------------------------------
011100 C980-EOJ-ROUTINE.
011110*-----------------------------------------------------------------
011120*
011130     CLOSE PLAYERS-FILE.
011140     CLOSE RESULTS-FILE.
011150     CLOSE REPORT-FILE.
011160     STOP RUN.
