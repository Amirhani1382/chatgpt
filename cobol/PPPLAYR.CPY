000100*****************************************************************
000110*                                                               *
000120*   PPPLAYR.CPY                                                 *
000130*                                                               *
000140*   ENTRY RECORD FOR THE PPT001A TOURNAMENT ROSTER FILE.        *
000150*   ONE RECORD PER ENTERED PLAYER, SUPPLIED TO THE TOURNAMENT   *
000160*   DESK IN ASCENDING SEED ORDER -- SEED 001 IS TOP SEED.       *
000170*   RECORD LENGTH IS 23 CHARACTERS, LINE SEQUENTIAL.            *
000180*                                                               *
000190*   R.N. 90-114   04/02/91   T.H.    ORIGINAL LAYOUT.           *
000200*   R.N. 94-008   02/17/94   C.D.    Y2K REVIEW - NO DATE       *
000210*                            FIELDS IN THIS RECORD, NO CHANGE   *
000220*                            REQUIRED.                          *
000230*                                                               *
000240*****************************************************************
000250*
000260 01  PLAYER-RECORD.
000270     05  PLR-SEED                      PIC 9(03).
000280     05  PLR-NAME                      PIC X(20).
