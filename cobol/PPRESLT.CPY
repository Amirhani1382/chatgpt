000100*****************************************************************
000110*                                                               *
000120*   PPRESLT.CPY                                                 *
000130*                                                               *
000140*   ENTRY RECORD FOR THE PPT001A MATCH RESULTS FILE.             *
000150*   ONE RECORD PER COMPLETED MATCH, SUPPLIED IN THE EXACT ORDER *
000160*   THE MATCHES WERE SCHEDULED -- ALL GROUP-STAGE MATCHES IN    *
000170*   GROUP/SCHEDULE ORDER, THEN ALL KNOCKOUT MATCHES IN          *
000180*   ROUND/MATCH ORDER.  BYES AND EMPTY SLOTS DO NOT GET A       *
000190*   RECORD.  RECORD LENGTH IS 21 CHARACTERS, LINE SEQUENTIAL.   *
000200*                                                               *
000210*   R.N. 90-114   04/02/91   T.H.    ORIGINAL LAYOUT.           *
000220*   R.N. 94-008   02/17/94   C.D.    Y2K REVIEW - NO DATE       *
000230*                            FIELDS IN THIS RECORD, NO CHANGE   *
000240*                            REQUIRED.                          *
000250*                                                               *
000260*****************************************************************
000270*
000280 01  RESULT-RECORD.
000290     05  RES-SET-COUNT                 PIC 9(01).
000300     05  RES-SET-SCORES OCCURS 5 TIMES.
000310         10  RES-P1-PTS                PIC 9(02).
000320         10  RES-P2-PTS                PIC 9(02).
